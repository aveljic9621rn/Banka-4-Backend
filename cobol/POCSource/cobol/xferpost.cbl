000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATA PROCESSING DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  XFERPOST
000150*
000160* AUTHOR :  R. F. KILEY
000170*
000180* STRAIGHT PASSTHROUGH OF THE INTER-ACCOUNT FUNDS TRANSFER FEED.
000190* NO SETTLEMENT OR POSTING RULE HAS BEEN SUPPLIED FOR THIS FEED
000200* YET -- THIS PROGRAM ONLY VALIDATES THE RECORD COUNT AND COPIES
000210* EACH TRANSFER ROW FORWARD UNCHANGED.  DO NOT ADD BALANCE LOGIC
000220* HERE WITHOUT A SIGNED REQUIREMENT FROM THE SETTLEMENT DESK.
000230*
000240****************************************************************
000250*
000260* CHANGE LOG
000270* ----------
000280* 1992-05-06 RFK  ORIGINAL PROGRAM, TRANSFER FEED PHASE 1 -- FEED
000290*                 VALIDATION AND PASSTHROUGH ONLY, PENDING THE
000300*                 SETTLEMENT-RULES REQUIREMENT FROM PHASE 2.
000310* 1999-03-11 LTM  Y2K REMEDIATION: TR-REQUEST-TIME AND
000320*                 TR-EXEC-TIME ARE EPOCH-STYLE NUMERICS, NOT
000330*                 CALENDAR DATES -- REVIEWED AND CLEARED BY THE
000340*                 YEAR-2000 PROJECT OFFICE WITHOUT CHANGE.
000350* 2003-02-19 BRN  CHANGE REQUEST BK-0750: ADDED UPSI-0 TRACE
000360*                 SWITCH AND A BAD-STATUS COUNTER -- THE FEED HAD
000370*                 STARTED ARRIVING WITH BLANK TR-STATUS VALUES.
000380*
000390****************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID. XFERPOST.
000420 AUTHOR. R. F. KILEY.
000430 INSTALLATION. DATA PROCESSING DIVISION.
000440 DATE-WRITTEN. 05/06/92.
000450 DATE-COMPILED.
000460 SECURITY. NON-CONFIDENTIAL.
000470*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-370.
000510 OBJECT-COMPUTER. IBM-370.
000520 SPECIAL-NAMES.
000530     CLASS VALID-STATUS-CHARS IS 'A' THRU 'Z'
000540     UPSI-0 ON STATUS IS TRACE-ON
000550     UPSI-0 OFF STATUS IS TRACE-OFF.
000560*
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT TRANSFER-IN ASSIGN TO XFERIN
000600         ACCESS IS SEQUENTIAL
000610         FILE STATUS IS WS-XFERIN-STATUS.
000620*
000630     SELECT TRANSFER-OUT ASSIGN TO XFEROUT
000640         ACCESS IS SEQUENTIAL
000650         FILE STATUS IS WS-XFEROUT-STATUS.
000660*
000670****************************************************************
000680 DATA DIVISION.
000690 FILE SECTION.
000700*
000710 FD  TRANSFER-IN
000720     RECORDING MODE IS F
000730     LABEL RECORDS ARE STANDARD
000740     BLOCK CONTAINS 0 RECORDS.
000750 01  XFERIN-REC                    PIC X(100).
000760*
000770 FD  TRANSFER-OUT
000780     RECORDING MODE IS F
000790     LABEL RECORDS ARE STANDARD
000800     BLOCK CONTAINS 0 RECORDS.
000810 01  XFEROUT-REC                   PIC X(100).
000820*
000830****************************************************************
000840 WORKING-STORAGE SECTION.
000850****************************************************************
000860*
000870 01  SYSTEM-RUN-DATE.
000880     05  WS-RUN-CCYYMMDD           PIC 9(08).
000890     05  WS-RUN-CCYYMMDD-R REDEFINES WS-RUN-CCYYMMDD.
000900         10  WS-RUN-CCYY           PIC 9(04).
000910         10  WS-RUN-MM             PIC 9(02).
000920         10  WS-RUN-DD             PIC 9(02).
000930*
000940 01  WS-FIELDS.
000950     05  WS-XFERIN-STATUS          PIC X(02) VALUE SPACES.
000960         88  XFERIN-FOUND          VALUE '00'.
000970         88  XFERIN-EOF            VALUE '10'.
000980     05  WS-XFEROUT-STATUS         PIC X(02) VALUE SPACES.
000990         88  XFEROUT-WRITE-OK      VALUE '00'.
001000     05  WS-XFERIN-EOF-SW          PIC X(01) VALUE 'N'.
001010         88  WS-XFERIN-DONE        VALUE 'Y'.
001020*
001030 01  REPORT-TOTALS.
001040     05  NUM-TRANSFERS-READ        PIC S9(09) COMP-3 VALUE +0.
001050     05  NUM-TRANSFERS-WRITTEN     PIC S9(09) COMP-3 VALUE +0.
001060     05  NUM-BAD-STATUS            PIC S9(09) COMP-3 VALUE +0.
001070*
001080 01  TRACE-FIELDS.
001090     05  WS-TRACE-AMOUNT           PIC S9(11)V9(02) COMP-3
001100             VALUE +0.
001110     05  WS-TRACE-AMOUNT-R REDEFINES WS-TRACE-AMOUNT.
001120         10  WS-TRACE-AMOUNT-WHOLE PIC S9(11).
001130         10  WS-TRACE-AMOUNT-FRAC  PIC 9(02).
001140     05  FILLER                    PIC X(04).
001150*
001160 COPY XFERREC.
001170*
001180 01  ABEND-TEST                    PIC X(02).
001190 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(03) COMP-3.
001200*
001210****************************************************************
001220 PROCEDURE DIVISION.
001230****************************************************************
001240*
001250 000-MAIN-LINE.
001260     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
001270     DISPLAY 'XFERPOST STARTED - RUN DATE = ' WS-RUN-CCYYMMDD.
001280*
001290     PERFORM 700-OPEN-FILES THRU 700-EXIT.
001300     PERFORM 100-READ-TRANSFER THRU 100-EXIT.
001310     PERFORM 200-PASS-ONE-TRANSFER THRU 200-EXIT
001320         UNTIL WS-XFERIN-DONE.
001330*
001340     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.
001350     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
001360     GOBACK.
001370*
001380 100-READ-TRANSFER.
001390     READ TRANSFER-IN INTO XFERREC-REC
001400         AT END MOVE 'Y' TO WS-XFERIN-EOF-SW.
001410     IF NOT XFERIN-EOF AND NOT XFERIN-FOUND
001420         DISPLAY 'XFERIN READ ERROR, STATUS = ' WS-XFERIN-STATUS
001430         MOVE 'Y' TO WS-XFERIN-EOF-SW
001440     END-IF.
001450 100-EXIT.
001460     EXIT.
001470*
001480 200-PASS-ONE-TRANSFER.
001490     ADD +1 TO NUM-TRANSFERS-READ.
001500     IF TR-STATUS (1:1) IS NOT VALID-STATUS-CHARS
001510         ADD +1 TO NUM-BAD-STATUS
001520         DISPLAY 'WARNING - BLANK/BAD STATUS ON TRANSFER FROM '
001530             TR-SENDER-ACCOUNT
001540     END-IF.
001550     IF TRACE-ON
001560         MOVE TR-AMOUNT TO WS-TRACE-AMOUNT
001570         DISPLAY 'XFERPOST AMOUNT = ' WS-TRACE-AMOUNT-WHOLE
001580             '.' WS-TRACE-AMOUNT-FRAC
001590     END-IF.
001600     WRITE XFEROUT-REC FROM XFERREC-REC.
001610     IF XFEROUT-WRITE-OK
001620         ADD +1 TO NUM-TRANSFERS-WRITTEN
001630     ELSE
001640         DISPLAY 'XFEROUT WRITE ERROR, STATUS = '
001650             WS-XFEROUT-STATUS
001660     END-IF.
001670     PERFORM 100-READ-TRANSFER THRU 100-EXIT.
001680 200-EXIT.
001690     EXIT.
001700*
001710 700-OPEN-FILES.
001720     OPEN INPUT TRANSFER-IN OUTPUT TRANSFER-OUT.
001730     IF NOT XFERIN-FOUND
001740         DISPLAY 'ERROR OPENING XFERIN. RC: ' WS-XFERIN-STATUS
001750         MOVE 16 TO RETURN-CODE
001760         MOVE 'Y' TO WS-XFERIN-EOF-SW
001770     END-IF.
001780 700-EXIT.
001790     EXIT.
001800*
001810 850-DISPLAY-RUN-TOTALS.
001820     DISPLAY 'XFERPOST RUN TOTALS -'.
001830     DISPLAY '  TRANSFERS READ    = ' NUM-TRANSFERS-READ.
001840     DISPLAY '  TRANSFERS WRITTEN = ' NUM-TRANSFERS-WRITTEN.
001850     DISPLAY '  BAD STATUS COUNT  = ' NUM-BAD-STATUS.
001860 850-EXIT.
001870     EXIT.
001880*
001890 900-CLOSE-FILES.
001900     CLOSE TRANSFER-IN TRANSFER-OUT.
001910 900-EXIT.
001920     EXIT.
