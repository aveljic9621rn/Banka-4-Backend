000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATA PROCESSING DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  ORDRMTCH
000150*
000160* AUTHOR :  D. W. STOUT
000170*
000180* READS ONE TRANSACTION FILE OF NEWLY SUBMITTED SECURITIES
000190* ORDERS AND MATCHES EACH AGAINST THE RESTING ORDER BOOK, WHICH
000200* IS LOADED IN FULL AT THE START OF THE RUN AND REWRITTEN IN
000210* FULL AT THE END (THE BOOK HAS NO ON-LINE INDEXED ACCESS IN
000220* THIS BATCH ADAPTATION).  BEFORE EVERY MATCHING PASS THE WHOLE
000230* BOOK IS FIRST SWEPT FOR TRIGGERED STOP AND STOP-LIMIT ORDERS,
000240* WHICH ARE PROMOTED AND RE-MATCHED IN PLACE.
000250*
000260* SETTLEMENT IS LOGGED TO SYSOUT ONLY -- THIS RUN HAS NO MASTER
000270* BALANCE FILE TO POST AGAINST; SEE THE 1996-08-29 CHANGE BELOW.
000280*
000290****************************************************************
000300*
000310* CHANGE LOG
000320* ----------
000330* 1990-06-14 DWS  ORIGINAL PROGRAM, BROKERAGE BATCH ORDER BOOK.
000340* 1993-01-22 RFK  CHANGE REQUEST BK-0440: ADDED ALL-OR-NONE
000350*                 HANDLING FOR BLOCK DESK ORDERS.
000360* 1996-08-29 JQS  CHANGE REQUEST BK-0512: BALANCE POSTING WAS TO
000370*                 HAVE CALLED OUT TO THE NEW ACCOUNT SERVER, BUT
000380*                 THAT INTERFACE WAS NEVER DELIVERED.  SETTLEMENT
000390*                 IS LOGGED HERE AS A DISPLAY JOURNAL PENDING A
000400*                 REAL BALANCE FILE OR SERVICE CALL.
000410* 1999-03-08 LTM  Y2K REMEDIATION LN-1599: RUN DATE NOW TAKEN
000420*                 FROM THE 4-DIGIT CENTURY FORM OF ACCEPT FROM
000430*                 DATE (YYYYMMDD).  NO OTHER DATE FIELDS ARE
000440*                 CARRIED BY THE ORDER RECORD ITSELF.
000450* 2001-07-30 BRN  CHANGE REQUEST BK-0601: ADDED UPSI-0 TRACE
000460*                 SWITCH FOR USE WHEN CHASING MATCH-ENGINE
000470*                 DEFECTS REPORTED BY THE BLOCK DESK.
000480* 2002-11-14 BRN  CHANGE REQUEST BK-0733: AON FEASIBILITY CHECK
000490*                 NOW CALLS ORDRVAL INSTEAD OF A SEPARATE DRY-RUN
000500*                 WALK COPIED INTO THIS PROGRAM -- ONE WALK
000510*                 ROUTINE TO MAINTAIN INSTEAD OF TWO.
000520*
000530****************************************************************
000540 IDENTIFICATION DIVISION.
000550 PROGRAM-ID. ORDRMTCH.
000560 AUTHOR. D. W. STOUT.
000570 INSTALLATION. DATA PROCESSING DIVISION.
000580 DATE-WRITTEN. 06/14/90.
000590 DATE-COMPILED.
000600 SECURITY. NON-CONFIDENTIAL.
000610*
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER. IBM-370.
000650 OBJECT-COMPUTER. IBM-370.
000660 SPECIAL-NAMES.
000670     CLASS VALID-TICKER-CHARS IS 'A' THRU 'Z', '0' THRU '9'
000680     UPSI-0 ON STATUS IS TRACE-ON
000690     UPSI-0 OFF STATUS IS TRACE-OFF.
000700*
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT NEW-ORDER-FILE ASSIGN TO NEWORDR
000740         ACCESS IS SEQUENTIAL
000750         FILE STATUS IS WS-NEWORDR-STATUS.
000760*
000770     SELECT ORDER-BOOK ASSIGN TO ORDRBOOK
000780         ACCESS IS SEQUENTIAL
000790         FILE STATUS IS WS-BOOK-STATUS.
000800*
000810     SELECT ORDER-BOOK-OUT ASSIGN TO ORDROUT
000820         ACCESS IS SEQUENTIAL
000830         FILE STATUS IS WS-ORDROUT-STATUS.
000840*
000850****************************************************************
000860 DATA DIVISION.
000870 FILE SECTION.
000880*
000890 FD  NEW-ORDER-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     BLOCK CONTAINS 0 RECORDS.
000930 01  NEWORDR-REC                   PIC X(80).
000940*
000950 FD  ORDER-BOOK
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     BLOCK CONTAINS 0 RECORDS.
000990 01  ORDRBOOK-REC                  PIC X(80).
001000*
001010 FD  ORDER-BOOK-OUT
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD
001040     BLOCK CONTAINS 0 RECORDS.
001050 01  ORDROUT-REC                   PIC X(80).
001060*
001070****************************************************************
001080 WORKING-STORAGE SECTION.
001090****************************************************************
001100*
001110 01  SYSTEM-RUN-DATE.
001120     05  WS-RUN-CCYYMMDD           PIC 9(08).
001130     05  WS-RUN-CCYYMMDD-R REDEFINES WS-RUN-CCYYMMDD.
001140         10  WS-RUN-CCYY           PIC 9(04).
001150         10  WS-RUN-MM             PIC 9(02).
001160         10  WS-RUN-DD             PIC 9(02).
001170*
001180 01  WS-FIELDS.
001190     05  WS-NEWORDR-STATUS         PIC X(02)  VALUE SPACES.
001200         88  NEWORDR-FOUND         VALUE '00'.
001210         88  NEWORDR-EOF           VALUE '10'.
001220     05  WS-BOOK-STATUS            PIC X(02)  VALUE SPACES.
001230         88  ORDRBOOK-FOUND        VALUE '00'.
001240     05  WS-ORDROUT-STATUS         PIC X(02)  VALUE SPACES.
001250         88  ORDROUT-WRITE-OK      VALUE '00'.
001260     05  WS-NEWORDR-EOF-SW         PIC X(01)  VALUE 'N'.
001270         88  WS-NEWORDR-DONE       VALUE 'Y'.
001280     05  WS-BOOK-EOF-SW            PIC X(01)  VALUE 'N'.
001290*
001300 01  REPORT-TOTALS.
001310     05  NUM-NEW-ORDERS-READ       PIC S9(09) COMP-3 VALUE +0.
001320     05  NUM-BOOK-ROWS-LOADED      PIC S9(09) COMP-3 VALUE +0.
001330     05  NUM-BOOK-ROWS-WRITTEN     PIC S9(09) COMP-3 VALUE +0.
001340     05  NUM-STOP-PROMOTIONS       PIC S9(09) COMP-3 VALUE +0.
001350     05  NUM-AON-ABORTED           PIC S9(09) COMP-3 VALUE +0.
001360*
001370 01  WORK-VARIABLES.
001380     05  WS-BOOK-MAX               PIC S9(08) COMP VALUE +0.
001390     05  WS-SUB                    PIC S9(05) COMP VALUE +0.
001400     05  WS-SUB2                   PIC S9(05) COMP VALUE +0.
001410     05  WS-MATCH-IDX              PIC S9(05) COMP VALUE +0.
001420     05  WS-NEW-ORDER-IDX          PIC S9(05) COMP VALUE +0.
001430     05  WS-REST-IDX               PIC S9(05) COMP VALUE +0.
001440     05  WS-CLEANUP-IDX            PIC S9(05) COMP VALUE +0.
001450     05  MS-IDX                    PIC S9(05) COMP VALUE +0.
001460     05  WS-VAL-IDX                PIC S9(05) COMP VALUE +0.
001470     05  WS-FILL-QTY               PIC 9(09)  COMP VALUE +0.
001480     05  WS-SUBSET-MAX             PIC S9(08) COMP VALUE +0.
001490     05  WS-VAL-COUNT              PIC S9(08) COMP VALUE +0.
001500     05  WS-SORT-DIRECTION         PIC X(01)  VALUE SPACE.
001510     05  WS-BEST-OPP-FOUND-SW      PIC X(01)  VALUE 'N'.
001520     05  WS-BEST-OPP-LIMIT         PIC S9(09)V9(04) COMP-3
001530             VALUE +0.
001540     05  WS-AON-ABORT-SW           PIC X(01)  VALUE 'N'.
001550     05  WS-AON-CONVERT-SW         PIC X(01)  VALUE 'N'.
001560*
001570 01  SETTLEMENT-FIELDS.
001580     05  WS-TOTAL-VALUE-CHANGE     PIC S9(11)V9(02) COMP-3
001590             VALUE +0.
001600     05  WS-TOTAL-VALUE-R REDEFINES WS-TOTAL-VALUE-CHANGE.
001610         10  WS-TOTAL-VALUE-WHOLE  PIC S9(11).
001620         10  WS-TOTAL-VALUE-FRAC   PIC 9(02).
001630     05  WS-MATCH-VALUE            PIC S9(11)V9(02) COMP-3
001640             VALUE +0.
001650     05  WS-MATCH-VALUE-R REDEFINES WS-MATCH-VALUE.
001660         10  WS-MATCH-VALUE-WHOLE  PIC S9(11).
001670         10  WS-MATCH-VALUE-FRAC   PIC 9(02).
001680     05  FILLER                    PIC X(04).
001690*
001700 01  ORDER-BOOK-TABLE.
001710     05  BR-TABLE-ENTRY OCCURS 1 TO 9000 TIMES
001720             DEPENDING ON WS-BOOK-MAX.
001730         10  BR-ORDER-ID           PIC 9(09).
001740         10  BR-USER-ID            PIC 9(09).
001750         10  BR-TICKER             PIC X(10).
001760         10  BR-ACTION             PIC X(04).
001770             88  BR-ACTION-BUY     VALUE 'BUY '.
001780             88  BR-ACTION-SELL    VALUE 'SELL'.
001790         10  BR-TYPE               PIC X(16).
001800             88  BR-TYPE-MARKET    VALUE 'MARKET_ORDER    '.
001810             88  BR-TYPE-LIMIT     VALUE 'LIMIT_ORDER     '.
001820             88  BR-TYPE-STOP      VALUE 'STOP_ORDER      '.
001830             88  BR-TYPE-STOP-LIMIT
001840                                   VALUE 'STOP_LIMIT_ORDER'.
001850         10  BR-QUANTITY           PIC 9(09).
001860         10  BR-LIMIT              PIC S9(09)V9(04) COMP-3.
001870         10  BR-STOP               PIC S9(09)V9(04) COMP-3.
001880         10  BR-ALL-OR-NONE        PIC X(01).
001890             88  BR-AON-YES        VALUE 'Y'.
001900         10  BR-DELETED-SW         PIC X(01) VALUE 'N'.
001910             88  BR-ROW-DELETED    VALUE 'Y'.
001920*
001930 01  MATCH-SUBSET-TABLE.
001940     05  MS-ENTRY OCCURS 1 TO 9000 TIMES
001950             DEPENDING ON WS-SUBSET-MAX.
001960         10  MS-BOOK-IDX           PIC S9(05) COMP.
001970         10  MS-LIMIT              PIC S9(09)V9(04) COMP-3.
001980*
001990 01  VALUATION-TABLE.
002000     05  WS-VAL-ENTRY OCCURS 1 TO 9000 TIMES
002010             DEPENDING ON WS-VAL-COUNT.
002020         10  WS-VAL-LIMIT          PIC S9(09)V9(04) COMP-3.
002030         10  WS-VAL-QUANTITY       PIC 9(09).
002040*
002050 01  VALUATION-RESULT.
002060     05  WS-VAL-APPROX-VALUE       PIC S9(11)V9(02) COMP-3.
002070     05  WS-VAL-QTY-COVERED        PIC 9(09).
002080     05  FILLER                   PIC X(04).
002090*
002100 COPY ORDRREC.
002110*
002120 01  ABEND-TEST                    PIC X(02).
002130 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(03) COMP-3.
002140*
002150****************************************************************
002160 PROCEDURE DIVISION.
002170****************************************************************
002180*
002190 000-MAIN-LINE.
002200     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
002210     DISPLAY 'ORDRMTCH STARTED - RUN DATE = ' WS-RUN-CCYYMMDD.
002220*
002230     PERFORM 700-OPEN-FILES THRU 700-EXIT.
002240     PERFORM 750-LOAD-ORDER-BOOK THRU 750-EXIT.
002250*
002260     PERFORM 100-READ-NEW-ORDER THRU 100-EXIT.
002270     PERFORM 200-PROCESS-NEW-ORDER THRU 200-EXIT
002280         UNTIL WS-NEWORDR-DONE.
002290*
002300     PERFORM 760-REWRITE-ORDER-BOOK THRU 760-EXIT.
002310     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.
002320     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
002330*
002340     GOBACK.
002350*
002360 100-READ-NEW-ORDER.
002370     READ NEW-ORDER-FILE INTO ORDRREC-REC
002380         AT END MOVE 'Y' TO WS-NEWORDR-EOF-SW.
002390     IF NOT NEWORDR-EOF AND NOT NEWORDR-FOUND
002400         DISPLAY 'NEWORDR READ ERROR, STATUS = ' WS-NEWORDR-STATUS
002410         MOVE 'Y' TO WS-NEWORDR-EOF-SW
002420     END-IF.
002430 100-EXIT.
002440     EXIT.
002450*
002460 200-PROCESS-NEW-ORDER.
002470     ADD +1 TO NUM-NEW-ORDERS-READ.
002480     IF TRACE-ON
002490         DISPLAY 'ORDRMTCH PROCESSING ORDER ID = ' OR-ORDER-ID
002500     END-IF.
002510     PERFORM 210-INSERT-NEW-ORDER THRU 210-EXIT.
002520     MOVE WS-MATCH-IDX TO WS-NEW-ORDER-IDX.
002530     PERFORM 400-STOP-SWEEP THRU 400-EXIT.
002540     IF BR-TYPE-MARKET (WS-NEW-ORDER-IDX)
002550        OR BR-TYPE-LIMIT (WS-NEW-ORDER-IDX)
002560         MOVE WS-NEW-ORDER-IDX TO WS-MATCH-IDX
002570         PERFORM 250-ORDER-OPPOSITE-SIDE THRU 250-EXIT
002580     END-IF.
002590     PERFORM 100-READ-NEW-ORDER THRU 100-EXIT.
002600 200-EXIT.
002610     EXIT.
002620*
002630 210-INSERT-NEW-ORDER.
002640     ADD +1 TO WS-BOOK-MAX.
002650     MOVE WS-BOOK-MAX TO WS-MATCH-IDX.
002660     MOVE ORDRREC-REC TO BR-TABLE-ENTRY (WS-MATCH-IDX).
002670     MOVE 'N' TO BR-DELETED-SW (WS-MATCH-IDX).
002680 210-EXIT.
002690     EXIT.
002700*
002710 250-ORDER-OPPOSITE-SIDE.
002720     PERFORM 260-BUILD-OPPOSITE-SUBSET THRU 260-EXIT.
002730     MOVE 0 TO WS-TOTAL-VALUE-CHANGE.
002740     MOVE 'N' TO WS-AON-ABORT-SW.
002750     MOVE 'N' TO WS-AON-CONVERT-SW.
002760     IF BR-AON-YES (WS-MATCH-IDX)
002770         PERFORM 280-APPLY-AON-RULE THRU 280-EXIT
002780     END-IF.
002790     IF WS-AON-ABORT-SW = 'Y'
002800         ADD +1 TO NUM-AON-ABORTED
002810         GO TO 250-EXIT
002820     END-IF.
002830     IF WS-AON-CONVERT-SW = 'Y'
002840         GO TO 250-EXIT
002850     END-IF.
002860     PERFORM 270-WALK-OPPOSITE-SUBSET THRU 270-EXIT.
002870     PERFORM 296-SETTLE-BALANCES THRU 296-EXIT.
002880     IF BR-QUANTITY (WS-MATCH-IDX) = 0
002890         MOVE WS-MATCH-IDX TO WS-CLEANUP-IDX
002900         PERFORM 290-CLEANUP-BOOK-ROW THRU 290-EXIT
002910     END-IF.
002920 250-EXIT.
002930     EXIT.
002940*
002950 260-BUILD-OPPOSITE-SUBSET.
002960     MOVE 0 TO WS-SUBSET-MAX.
002970     PERFORM 262-SCAN-ONE-BOOK-ROW THRU 262-EXIT
002980         VARYING WS-SUB2 FROM 1 BY 1
002990         UNTIL WS-SUB2 > WS-BOOK-MAX.
003000     IF WS-SUBSET-MAX > 1
003010         IF BR-ACTION-BUY (WS-MATCH-IDX)
003020             MOVE 'A' TO WS-SORT-DIRECTION
003030         ELSE
003040             MOVE 'D' TO WS-SORT-DIRECTION
003050         END-IF
003060         CALL 'ORDRSORT' USING WS-SUBSET-MAX, WS-SORT-DIRECTION,
003070             MATCH-SUBSET-TABLE
003080     END-IF.
003090 260-EXIT.
003100     EXIT.
003110*
003120 262-SCAN-ONE-BOOK-ROW.
003130     IF WS-SUB2 = WS-MATCH-IDX
003140         GO TO 262-EXIT
003150     END-IF.
003160     IF BR-ROW-DELETED (WS-SUB2)
003170         GO TO 262-EXIT
003180     END-IF.
003190     IF BR-TICKER (WS-SUB2) NOT = BR-TICKER (WS-MATCH-IDX)
003200         GO TO 262-EXIT
003210     END-IF.
003220     IF (BR-ACTION-BUY (WS-MATCH-IDX)
003230            AND BR-ACTION-SELL (WS-SUB2))
003240        OR (BR-ACTION-SELL (WS-MATCH-IDX)
003250            AND BR-ACTION-BUY (WS-SUB2))
003260         ADD +1 TO WS-SUBSET-MAX
003270         MOVE WS-SUBSET-MAX TO MS-IDX
003280         MOVE WS-SUB2 TO MS-BOOK-IDX (MS-IDX)
003290         MOVE BR-LIMIT (WS-SUB2) TO MS-LIMIT (MS-IDX)
003300     END-IF.
003310 262-EXIT.
003320     EXIT.
003330*
003340 265-BUILD-VALUATION-TABLE.
003350     MOVE WS-SUBSET-MAX TO WS-VAL-COUNT.
003360     PERFORM 266-PROJECT-ONE-LEVEL THRU 266-EXIT
003370         VARYING MS-IDX FROM 1 BY 1
003380         UNTIL MS-IDX > WS-SUBSET-MAX.
003390 265-EXIT.
003400     EXIT.
003410*
003420 266-PROJECT-ONE-LEVEL.
003430     MOVE MS-IDX TO WS-VAL-IDX.
003440     MOVE MS-LIMIT (MS-IDX) TO WS-VAL-LIMIT (WS-VAL-IDX).
003450     MOVE BR-QUANTITY (MS-BOOK-IDX (MS-IDX))
003460         TO WS-VAL-QUANTITY (WS-VAL-IDX).
003470 266-EXIT.
003480     EXIT.
003490*
003500 270-WALK-OPPOSITE-SUBSET.
003510     IF BR-ACTION-BUY (WS-MATCH-IDX)
003520         PERFORM 275-MATCH-ONE-LEVEL THRU 275-EXIT
003530             VARYING MS-IDX FROM 1 BY 1
003540             UNTIL MS-IDX > WS-SUBSET-MAX
003550                OR BR-QUANTITY (WS-MATCH-IDX) = 0
003560                OR (BR-TYPE-LIMIT (WS-MATCH-IDX)
003570                   AND BR-LIMIT (WS-MATCH-IDX)
003580                       <= MS-LIMIT (MS-IDX))
003590     ELSE
003600         PERFORM 275-MATCH-ONE-LEVEL THRU 275-EXIT
003610             VARYING MS-IDX FROM 1 BY 1
003620             UNTIL MS-IDX > WS-SUBSET-MAX
003630                OR BR-QUANTITY (WS-MATCH-IDX) = 0
003640                OR (BR-TYPE-LIMIT (WS-MATCH-IDX)
003650                   AND BR-LIMIT (WS-MATCH-IDX)
003660                       >= MS-LIMIT (MS-IDX))
003670     END-IF.
003680 270-EXIT.
003690     EXIT.
003700*
003710 275-MATCH-ONE-LEVEL.
003720     MOVE MS-BOOK-IDX (MS-IDX) TO WS-REST-IDX.
003730     IF BR-QUANTITY (WS-MATCH-IDX) < BR-QUANTITY (WS-REST-IDX)
003740         MOVE BR-QUANTITY (WS-MATCH-IDX) TO WS-FILL-QTY
003750     ELSE
003760         MOVE BR-QUANTITY (WS-REST-IDX) TO WS-FILL-QTY
003770     END-IF.
003780     COMPUTE WS-MATCH-VALUE ROUNDED =
003790         WS-FILL-QTY * BR-LIMIT (WS-REST-IDX).
003800     SUBTRACT WS-FILL-QTY FROM BR-QUANTITY (WS-MATCH-IDX).
003810     SUBTRACT WS-FILL-QTY FROM BR-QUANTITY (WS-REST-IDX).
003820     ADD WS-MATCH-VALUE TO WS-TOTAL-VALUE-CHANGE.
003830     PERFORM 294-SETTLE-RESTING-ROW THRU 294-EXIT.
003840     IF BR-QUANTITY (WS-REST-IDX) = 0
003850         MOVE WS-REST-IDX TO WS-CLEANUP-IDX
003860         PERFORM 290-CLEANUP-BOOK-ROW THRU 290-EXIT
003870     END-IF.
003880 275-EXIT.
003890     EXIT.
003900*
003910 280-APPLY-AON-RULE.
003920     PERFORM 265-BUILD-VALUATION-TABLE THRU 265-EXIT.
003930     MOVE BR-TABLE-ENTRY (WS-MATCH-IDX) TO ORDRREC-REC.
003940     MOVE 0 TO WS-VAL-APPROX-VALUE.
003950     MOVE 0 TO WS-VAL-QTY-COVERED.
003960     CALL 'ORDRVAL' USING ORDRREC-REC, WS-VAL-COUNT,
003970         VALUATION-TABLE, VALUATION-RESULT.
003980     IF WS-VAL-QTY-COVERED >= BR-QUANTITY (WS-MATCH-IDX)
003990         MOVE 'N' TO WS-AON-ABORT-SW
004000         MOVE 'N' TO WS-AON-CONVERT-SW
004010     ELSE
004020         IF BR-STOP (WS-MATCH-IDX) NOT = 0
004030             PERFORM 285-CONVERT-AON-TO-STOP THRU 285-EXIT
004040             MOVE 'Y' TO WS-AON-CONVERT-SW
004050         ELSE
004060             MOVE 'Y' TO WS-AON-ABORT-SW
004070         END-IF
004080     END-IF.
004090 280-EXIT.
004100     EXIT.
004110*
004120 285-CONVERT-AON-TO-STOP.
004130     IF BR-TYPE-LIMIT (WS-MATCH-IDX)
004140         MOVE 'STOP_LIMIT_ORDER' TO BR-TYPE (WS-MATCH-IDX)
004150     ELSE
004160         MOVE 'STOP_ORDER      ' TO BR-TYPE (WS-MATCH-IDX)
004170     END-IF.
004180 285-EXIT.
004190     EXIT.
004200*
004210 290-CLEANUP-BOOK-ROW.
004220     MOVE 'Y' TO BR-DELETED-SW (WS-CLEANUP-IDX).
004230 290-EXIT.
004240     EXIT.
004250*
004260 294-SETTLE-RESTING-ROW.
004270     IF BR-ACTION-SELL (WS-REST-IDX)
004280         DISPLAY 'SETTLE CREDIT USER ' BR-USER-ID (WS-REST-IDX)
004290             ' AMT ' WS-MATCH-VALUE-WHOLE '.' WS-MATCH-VALUE-FRAC
004300     ELSE
004310         DISPLAY 'SETTLE DEBIT  USER ' BR-USER-ID (WS-REST-IDX)
004320             ' AMT ' WS-MATCH-VALUE-WHOLE '.' WS-MATCH-VALUE-FRAC
004330     END-IF.
004340 294-EXIT.
004350     EXIT.
004360*
004370 296-SETTLE-BALANCES.
004380     IF BR-ACTION-BUY (WS-MATCH-IDX)
004390         DISPLAY 'SETTLE DEBIT  USER ' BR-USER-ID (WS-MATCH-IDX)
004400             ' AMT ' WS-TOTAL-VALUE-WHOLE '.' WS-TOTAL-VALUE-FRAC
004410     ELSE
004420         DISPLAY 'SETTLE CREDIT USER ' BR-USER-ID (WS-MATCH-IDX)
004430             ' AMT ' WS-TOTAL-VALUE-WHOLE '.' WS-TOTAL-VALUE-FRAC
004440     END-IF.
004450 296-EXIT.
004460     EXIT.
004470*
004480 400-STOP-SWEEP.
004490     PERFORM 410-CHECK-ONE-STOP THRU 410-EXIT
004500         VARYING WS-SUB FROM 1 BY 1
004510         UNTIL WS-SUB > WS-BOOK-MAX.
004520 400-EXIT.
004530     EXIT.
004540*
004550 410-CHECK-ONE-STOP.
004560     IF BR-ROW-DELETED (WS-SUB)
004570         GO TO 410-EXIT
004580     END-IF.
004590     IF BR-TYPE-STOP (WS-SUB) OR BR-TYPE-STOP-LIMIT (WS-SUB)
004600         PERFORM 420-FIND-BEST-OPPOSITE THRU 420-EXIT
004610         IF WS-BEST-OPP-FOUND-SW = 'Y'
004620             IF (BR-ACTION-BUY (WS-SUB)
004630                    AND WS-BEST-OPP-LIMIT >= BR-STOP (WS-SUB))
004640                OR (BR-ACTION-SELL (WS-SUB)
004650                    AND WS-BEST-OPP-LIMIT <= BR-STOP (WS-SUB))
004660                 ADD +1 TO NUM-STOP-PROMOTIONS
004670                 PERFORM 430-PROMOTE-STOP-LIMIT THRU 430-EXIT
004680                 PERFORM 250-ORDER-OPPOSITE-SIDE THRU 250-EXIT
004690             END-IF
004700         END-IF
004710     END-IF.
004720 410-EXIT.
004730     EXIT.
004740*
004750 420-FIND-BEST-OPPOSITE.
004760     MOVE WS-SUB TO WS-MATCH-IDX.
004770     PERFORM 260-BUILD-OPPOSITE-SUBSET THRU 260-EXIT.
004780     IF WS-SUBSET-MAX > 0
004790         MOVE 'Y' TO WS-BEST-OPP-FOUND-SW
004800         MOVE MS-LIMIT (1) TO WS-BEST-OPP-LIMIT
004810     ELSE
004820         MOVE 'N' TO WS-BEST-OPP-FOUND-SW
004830     END-IF.
004840 420-EXIT.
004850     EXIT.
004860*
004870 430-PROMOTE-STOP-LIMIT.
004880     IF BR-TYPE-STOP-LIMIT (WS-MATCH-IDX)
004890         MOVE 'LIMIT_ORDER     ' TO BR-TYPE (WS-MATCH-IDX)
004900     ELSE
004910         MOVE 'MARKET_ORDER    ' TO BR-TYPE (WS-MATCH-IDX)
004920     END-IF.
004930 430-EXIT.
004940     EXIT.
004950*
004960 700-OPEN-FILES.
004970     OPEN INPUT NEW-ORDER-FILE ORDER-BOOK
004980          OUTPUT ORDER-BOOK-OUT.
004990     IF NOT NEWORDR-FOUND
005000         DISPLAY 'ERROR OPENING NEWORDR. RC: ' WS-NEWORDR-STATUS
005010         MOVE 16 TO RETURN-CODE
005020         MOVE 'Y' TO WS-NEWORDR-EOF-SW
005030     END-IF.
005040     IF NOT ORDRBOOK-FOUND
005050         DISPLAY 'ERROR OPENING ORDRBOOK. RC: ' WS-BOOK-STATUS
005060         MOVE 16 TO RETURN-CODE
005070         MOVE 'Y' TO WS-NEWORDR-EOF-SW
005080     END-IF.
005090 700-EXIT.
005100     EXIT.
005110*
005120 750-LOAD-ORDER-BOOK.
005130     MOVE 0 TO WS-BOOK-MAX.
005140     PERFORM 755-READ-BOOK-FILE THRU 755-EXIT.
005150 750-LOAD-LOOP.
005160     IF WS-BOOK-EOF-SW = 'Y'
005170         GO TO 750-EXIT
005180     END-IF.
005190     ADD +1 TO WS-BOOK-MAX.
005200     ADD +1 TO NUM-BOOK-ROWS-LOADED.
005210     MOVE ORDRREC-REC TO BR-TABLE-ENTRY (WS-BOOK-MAX).
005220     MOVE 'N' TO BR-DELETED-SW (WS-BOOK-MAX).
005230     IF BR-TICKER (WS-BOOK-MAX) IS NOT VALID-TICKER-CHARS
005240         DISPLAY 'WARNING - SUSPECT TICKER, ORDER ID = '
005250             BR-ORDER-ID (WS-BOOK-MAX)
005260     END-IF.
005270     PERFORM 755-READ-BOOK-FILE THRU 755-EXIT.
005280     GO TO 750-LOAD-LOOP.
005290 750-EXIT.
005300     EXIT.
005310*
005320 755-READ-BOOK-FILE.
005330     READ ORDER-BOOK INTO ORDRREC-REC
005340         AT END MOVE 'Y' TO WS-BOOK-EOF-SW.
005350     IF WS-BOOK-EOF-SW NOT = 'Y' AND NOT ORDRBOOK-FOUND
005360         DISPLAY 'ORDRBOOK READ ERROR, STATUS = ' WS-BOOK-STATUS
005370         MOVE 'Y' TO WS-BOOK-EOF-SW
005380     END-IF.
005390 755-EXIT.
005400     EXIT.
005410*
005420 760-REWRITE-ORDER-BOOK.
005430     PERFORM 765-WRITE-ONE-BOOK-ROW THRU 765-EXIT
005440         VARYING WS-SUB FROM 1 BY 1
005450         UNTIL WS-SUB > WS-BOOK-MAX.
005460 760-EXIT.
005470     EXIT.
005480*
005490 765-WRITE-ONE-BOOK-ROW.
005500     IF BR-ROW-DELETED (WS-SUB)
005510         GO TO 765-EXIT
005520     END-IF.
005530     MOVE BR-TABLE-ENTRY (WS-SUB) TO ORDRREC-REC.
005540     WRITE ORDROUT-REC FROM ORDRREC-REC.
005550     IF ORDROUT-WRITE-OK
005560         ADD +1 TO NUM-BOOK-ROWS-WRITTEN
005570     ELSE
005580         DISPLAY 'ORDROUT WRITE ERROR, STATUS = '
005590             WS-ORDROUT-STATUS
005600     END-IF.
005610 765-EXIT.
005620     EXIT.
005630*
005640 850-DISPLAY-RUN-TOTALS.
005650     DISPLAY 'ORDRMTCH RUN TOTALS -'.
005660     DISPLAY '  NEW ORDERS READ      = ' NUM-NEW-ORDERS-READ.
005670     DISPLAY '  BOOK ROWS LOADED     = ' NUM-BOOK-ROWS-LOADED.
005680     DISPLAY '  BOOK ROWS WRITTEN    = ' NUM-BOOK-ROWS-WRITTEN.
005690     DISPLAY '  STOP/STOP-LIM PROMOS = ' NUM-STOP-PROMOTIONS.
005700     DISPLAY '  AON ORDERS ABORTED   = ' NUM-AON-ABORTED.
005710 850-EXIT.
005720     EXIT.
005730*
005740 900-CLOSE-FILES.
005750     CLOSE NEW-ORDER-FILE ORDER-BOOK ORDER-BOOK-OUT.
005760 900-EXIT.
005770     EXIT.
