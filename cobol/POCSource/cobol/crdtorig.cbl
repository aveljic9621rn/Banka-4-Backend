000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATA PROCESSING DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  CRDTORIG
000150*
000160* AUTHOR :  D. W. STOUT
000170*
000180* READS APPROVED CREDIT REQUESTS AND ORIGINATES ONE CREDIT
000190* RECORD PER REQUEST WHOSE LINKED ACCOUNT CAN BE RESOLVED TO
000200* A KNOWN ACCOUNT TYPE.  STRAIGHT READ/COMPUTE/WRITE, NO
000210* TOTALS OR CONTROL BREAKS ARE ACCUMULATED BY THIS RUN.
000220*
000230* CAN BE MADE TO SKIP REQUESTS WITH AN UNRESOLVED ACCOUNT TYPE
000240* OR A MISSING ACCOUNT -- SEE 200-PROCESS-CREDIT-REQUEST.
000250*
000260****************************************************************
000270*
000280* CHANGE LOG
000290* ----------
000300* 1988-04-11 DWS  ORIGINAL PROGRAM, LOAN SYSTEM PHASE 1.
000310* 1988-06-02 DWS  ADDED ACCOUNT TABLE LOAD/SEARCH IN PLACE OF
000320*                 RE-READING ACCTFILE FOR EVERY REQUEST.
000330* 1991-09-03 RFK  CHANGE REQUEST LN-1140: FIXED LOAN TERM NOW
000340*                 HARD-SET TO 5 MONTHS REGARDLESS OF REQUEST.
000350* 1994-02-17 RFK  CHANGE REQUEST LN-1288: INSTALLMENT AMOUNT
000360*                 DERIVED FROM DECLARED SALARY, NOT FROM A
000370*                 PRE-COMPUTED AMORTIZATION TABLE.
000380* 1996-08-29 JQS  CHANGE REQUEST LN-1401: NOMINAL/EFFECTIVE
000390*                 RATE SPLIT OUT BY ACCOUNT TYPE (TEKUCI VS
000400*                 DEVIZNI) PER NEW RATE SHEET FROM TREASURY.
000410* 1999-02-19 LTM  Y2K REMEDIATION LN-1599: RUN DATE NOW TAKEN
000420*                 FROM THE 4-DIGIT CENTURY FORM OF ACCEPT FROM
000430*                 DATE (YYYYMMDD) IN PLACE OF THE 2-DIGIT-YEAR
000440*                 ACCEPT THIS PROGRAM USED THROUGH 1998. TESTED
000450*                 AGAINST RUN DATES IN 1999 AND 2000.
000460* 2002-11-14 BRN  CHANGE REQUEST LN-1733: ACCOUNT TABLE SEARCH
000470*                 CONVERTED FROM SEQUENTIAL SEARCH TO SEARCH
000480*                 ALL AFTER ACCTFILE GREW PAST 4000 ROWS.
000490* 2004-09-07 BRN  CHANGE REQUEST LN-1805: WIRED UP THE UPSI-0
000500*                 SWITCH (LEFT UNUSED SINCE LN-1733) AS A VERBOSE
000510*                 TRACE FLAG -- DISPLAYS THE NUMERIC RUN DATE AND
000520*                 THE COMPUTED INSTALLMENT AMOUNT WHEN SET ON.
000530*
000540****************************************************************
000550 IDENTIFICATION DIVISION.
000560 PROGRAM-ID. CRDTORIG.
000570 AUTHOR. D. W. STOUT.
000580 INSTALLATION. DATA PROCESSING DIVISION.
000590 DATE-WRITTEN. 04/11/88.
000600 DATE-COMPILED.
000610 SECURITY. NON-CONFIDENTIAL.
000620*
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER. IBM-370.
000660 OBJECT-COMPUTER. IBM-370.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS VALID-STATUS-CHARS IS 'A' THRU 'Z', '_'
000700     UPSI-0 ON STATUS IS REQUESTS-PRE-SORTED
000710     UPSI-0 OFF STATUS IS REQUESTS-NOT-SORTED.
000720*
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT CREDIT-REQUEST-IN ASSIGN TO CREQFILE
000760         ACCESS IS SEQUENTIAL
000770         FILE STATUS IS WS-CREQ-STATUS.
000780*
000790     SELECT ACCOUNT-MASTER ASSIGN TO ACCTFILE
000800         ACCESS IS SEQUENTIAL
000810         FILE STATUS IS WS-ACCT-STATUS.
000820*
000830     SELECT CREDIT-OUT ASSIGN TO CRDTFILE
000840         ACCESS IS SEQUENTIAL
000850         FILE STATUS IS WS-CRDT-STATUS.
000860*
000870****************************************************************
000880 DATA DIVISION.
000890 FILE SECTION.
000900*
000910 FD  CREDIT-REQUEST-IN
000920     RECORDING MODE IS F
000930     LABEL RECORDS ARE STANDARD
000940     BLOCK CONTAINS 0 RECORDS.
000950 COPY CRDTREQ.
000960*
000970 FD  ACCOUNT-MASTER
000980     RECORDING MODE IS F
000990     LABEL RECORDS ARE STANDARD
001000     BLOCK CONTAINS 0 RECORDS.
001010 COPY ACCTMST.
001020*
001030 FD  CREDIT-OUT
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD
001060     BLOCK CONTAINS 0 RECORDS.
001070 COPY CRDTOUT.
001080*
001090****************************************************************
001100 WORKING-STORAGE SECTION.
001110****************************************************************
001120*
001130 01  SYSTEM-RUN-DATE.
001140     05  WS-RUN-CCYYMMDD.
001150         10  WS-RUN-CCYY           PIC 9(04).
001160         10  WS-RUN-MM             PIC 9(02).
001170         10  WS-RUN-DD             PIC 9(02).
001180     05  WS-RUN-CCYYMMDD-N REDEFINES WS-RUN-CCYYMMDD
001190             PIC 9(08).
001200*
001210 01  WS-FIELDS.
001220     05  WS-CREQ-STATUS            PIC X(02)  VALUE SPACES.
001230         88  CREQ-FOUND            VALUE '00'.
001240         88  CREQ-EOF              VALUE '10'.
001250     05  WS-ACCT-STATUS            PIC X(02)  VALUE SPACES.
001260         88  ACCT-FOUND            VALUE '00'.
001270         88  ACCT-EOF              VALUE '10'.
001280     05  WS-CRDT-STATUS            PIC X(02)  VALUE SPACES.
001290         88  CRDT-WRITE-OK         VALUE '00'.
001300     05  WS-CREQ-EOF-SW            PIC X(01)  VALUE 'N'.
001310         88  WS-CREQ-DONE          VALUE 'Y'.
001320     05  WS-ACCOUNT-FOUND-SW       PIC X(01)  VALUE 'N'.
001330         88  WS-ACCOUNT-FOUND      VALUE 'Y'.
001340     05  WS-TYPE-RESOLVED-SW       PIC X(01)  VALUE 'N'.
001350         88  WS-TYPE-RESOLVED      VALUE 'Y'.
001360*
001370 01  REPORT-TOTALS.
001380     05  NUM-REQUESTS-READ         PIC S9(09) COMP-3 VALUE +0.
001390     05  NUM-REQUESTS-APPROVED     PIC S9(09) COMP-3 VALUE +0.
001400     05  NUM-CREDITS-WRITTEN       PIC S9(09) COMP-3 VALUE +0.
001410     05  NUM-SKIPPED-NO-ACCOUNT    PIC S9(09) COMP-3 VALUE +0.
001420     05  NUM-SKIPPED-BAD-TYPE      PIC S9(09) COMP-3 VALUE +0.
001430*
001440 01  WORK-VARIABLES.
001450     05  WS-SUB                    PIC S9(05) COMP VALUE +0.
001460     05  WS-ACCT-TABLE-MAX         PIC S9(05) COMP VALUE +0.
001470     05  WS-INSTALLMENT-TRACE      PIC S9(09)V99 COMP-3 VALUE +0.
001480     05  WS-INSTALLMENT-TRACE-R REDEFINES WS-INSTALLMENT-TRACE.
001490         10  WS-INSTALLMENT-TR-WHOLE PIC S9(09).
001500         10  WS-INSTALLMENT-TR-FRAC  PIC 9(02).
001510*
001520 01  ACCOUNT-TABLE.
001530     05  AT-TABLE-ENTRY OCCURS 1 TO 9000 TIMES
001540             DEPENDING ON WS-ACCT-TABLE-MAX
001550             ASCENDING KEY IS AT-ACCOUNT-NUMBER
001560             INDEXED BY AT-IDX.
001570         10  AT-ACCOUNT-NUMBER     PIC X(18).
001580         10  AT-ACCOUNT-TYPE       PIC X(01).
001590         10  AT-CURRENCY           PIC X(03).
001600*
001610 01  ABEND-TEST                    PIC X(02).
001620 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(03) COMP-3.
001630*
001640****************************************************************
001650 PROCEDURE DIVISION.
001660****************************************************************
001670*
001680 000-MAIN-LINE.
001690     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
001700     DISPLAY 'CRDTORIG STARTED - RUN DATE = ' WS-RUN-CCYYMMDD.
001710     IF REQUESTS-PRE-SORTED
001720         DISPLAY 'CRDTORIG RUN DATE NUMERIC  = ' WS-RUN-CCYYMMDD-N
001730     END-IF.
001740*
001750     PERFORM 700-OPEN-FILES THRU 700-EXIT.
001760     PERFORM 750-LOAD-ACCOUNT-TABLE THRU 750-EXIT.
001770*
001780     PERFORM 100-READ-CREDIT-REQUEST THRU 100-EXIT.
001790     PERFORM 200-PROCESS-CREDIT-REQUEST THRU 200-EXIT
001800         UNTIL WS-CREQ-DONE.
001810*
001820     PERFORM 850-DISPLAY-RUN-TOTALS THRU 850-EXIT.
001830     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
001840*
001850     GOBACK.
001860*
001870 100-READ-CREDIT-REQUEST.
001880     READ CREDIT-REQUEST-IN
001890         AT END MOVE 'Y' TO WS-CREQ-EOF-SW.
001900     IF NOT CREQ-EOF AND NOT CREQ-FOUND
001910         DISPLAY 'CREQFILE READ ERROR, STATUS = ' WS-CREQ-STATUS
001920         MOVE 'Y' TO WS-CREQ-EOF-SW
001930     END-IF.
001940 100-EXIT.
001950     EXIT.
001960*
001970 200-PROCESS-CREDIT-REQUEST.
001980     ADD +1 TO NUM-REQUESTS-READ.
001990     MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
002000     MOVE 'N' TO WS-TYPE-RESOLVED-SW.
002010*
002020     IF CR-STAT-APPROVED
002030         ADD +1 TO NUM-REQUESTS-APPROVED
002040         PERFORM 300-LOOKUP-ACCOUNT THRU 300-EXIT
002050         IF WS-ACCOUNT-FOUND
002060             PERFORM 400-DETERMINE-ACCT-TYPE THRU 400-EXIT
002070             IF WS-TYPE-RESOLVED
002080                 PERFORM 500-COMPUTE-CREDIT-FIELDS THRU 500-EXIT
002090                 PERFORM 600-WRITE-CREDIT-OUT THRU 600-EXIT
002100             ELSE
002110                 ADD +1 TO NUM-SKIPPED-BAD-TYPE
002120             END-IF
002130         ELSE
002140             ADD +1 TO NUM-SKIPPED-NO-ACCOUNT
002150         END-IF
002160     END-IF.
002170*
002180     PERFORM 100-READ-CREDIT-REQUEST THRU 100-EXIT.
002190 200-EXIT.
002200     EXIT.
002210*
002220 300-LOOKUP-ACCOUNT.
002230     SET AT-IDX TO 1.
002240     SEARCH ALL AT-TABLE-ENTRY
002250         AT END
002260             MOVE 'N' TO WS-ACCOUNT-FOUND-SW
002270         WHEN AT-ACCOUNT-NUMBER (AT-IDX) = CR-BANK-ACCOUNT-NUMBER
002280             MOVE 'Y' TO WS-ACCOUNT-FOUND-SW.
002290 300-EXIT.
002300     EXIT.
002310*
002320 400-DETERMINE-ACCT-TYPE.
002330     MOVE 'N' TO WS-TYPE-RESOLVED-SW.
002340     EVALUATE AT-ACCOUNT-TYPE (AT-IDX)
002350         WHEN 'T'
002360             MOVE 'Y' TO WS-TYPE-RESOLVED-SW
002370         WHEN 'D'
002380             MOVE 'Y' TO WS-TYPE-RESOLVED-SW
002390         WHEN OTHER
002400             MOVE 'N' TO WS-TYPE-RESOLVED-SW
002410     END-EVALUATE.
002420 400-EXIT.
002430     EXIT.
002440*
002450 500-COMPUTE-CREDIT-FIELDS.
002460     MOVE CR-ID                TO CD-CREDIT-REQUEST-ID.
002470     MOVE CR-AMOUNT             TO CD-AMOUNT.
002480     MOVE CR-BANK-ACCOUNT-NUMBER TO CD-BANK-ACCOUNT-NUMBER.
002490     MOVE CR-TYPE               TO CD-TYPE.
002500     MOVE 5                     TO CD-LOAN-TERM.
002510     MOVE AT-CURRENCY (AT-IDX)  TO CD-CURRENCY.
002520     MOVE CR-AMOUNT             TO CD-PREPAYMENT.
002530     MOVE CR-AMOUNT             TO CD-REMAINING-DEBT.
002540*
002550     MOVE WS-RUN-CCYY TO CD-CONTRACT-CCYY.
002560     MOVE WS-RUN-MM   TO CD-CONTRACT-MM.
002570     MOVE WS-RUN-DD   TO CD-CONTRACT-DD.
002580*
002590     PERFORM 520-COMPUTE-NEXT-MONTH-1ST THRU 520-EXIT.
002600     MOVE CD-CONTRACT-DATE-R TO CD-MATURITY-CCYY CD-MATURITY-MM
002610         CD-MATURITY-DD.
002620     MOVE CD-LOAN-MATURITY-DATE TO CD-NEXT-INSTALLMENT-DATE.
002630*
002640     COMPUTE CD-INSTALLMENT-AMOUNT ROUNDED =
002650         CR-SALARY * 0.2.
002660     IF REQUESTS-PRE-SORTED
002670         MOVE CD-INSTALLMENT-AMOUNT TO WS-INSTALLMENT-TRACE
002680         DISPLAY 'CRDTORIG INSTALLMENT AMT   = '
002690             WS-INSTALLMENT-TR-WHOLE '.' WS-INSTALLMENT-TR-FRAC
002700     END-IF.
002710*
002720     PERFORM 560-SET-INTEREST-RATES THRU 560-EXIT.
002730 500-EXIT.
002740     EXIT.
002750*
002760 520-COMPUTE-NEXT-MONTH-1ST.
002770     IF WS-RUN-MM = 12
002780         COMPUTE CD-MATURITY-CCYY = WS-RUN-CCYY + 1
002790         MOVE 1 TO CD-MATURITY-MM
002800     ELSE
002810         MOVE WS-RUN-CCYY TO CD-MATURITY-CCYY
002820         COMPUTE CD-MATURITY-MM = WS-RUN-MM + 1
002830     END-IF.
002840     MOVE 1 TO CD-MATURITY-DD.
002850 520-EXIT.
002860     EXIT.
002870*
002880 560-SET-INTEREST-RATES.
002890     IF AT-ACCOUNT-TYPE (AT-IDX) = 'T'
002900         MOVE 0.0800 TO CD-NOMINAL-INTEREST-RATE
002910         MOVE 0.0900 TO CD-EFFECTIVE-INTEREST-RATE
002920     ELSE
002930         MOVE 0.0500 TO CD-NOMINAL-INTEREST-RATE
002940         MOVE 0.0600 TO CD-EFFECTIVE-INTEREST-RATE
002950     END-IF.
002960 560-EXIT.
002970     EXIT.
002980*
002990 600-WRITE-CREDIT-OUT.
003000     WRITE CRDTOUT-REC.
003010     IF CRDT-WRITE-OK
003020         ADD +1 TO NUM-CREDITS-WRITTEN
003030     ELSE
003040         DISPLAY 'CRDTFILE WRITE ERROR, STATUS = ' WS-CRDT-STATUS
003050     END-IF.
003060 600-EXIT.
003070     EXIT.
003080*
003090 700-OPEN-FILES.
003100     OPEN INPUT CREDIT-REQUEST-IN ACCOUNT-MASTER
003110          OUTPUT CREDIT-OUT.
003120     IF NOT CREQ-FOUND
003130         DISPLAY 'ERROR OPENING CREQFILE. RC: ' WS-CREQ-STATUS
003140         MOVE 16 TO RETURN-CODE
003150         MOVE 'Y' TO WS-CREQ-EOF-SW
003160     END-IF.
003170     IF NOT ACCT-FOUND
003180         DISPLAY 'ERROR OPENING ACCTFILE. RC: ' WS-ACCT-STATUS
003190         MOVE 16 TO RETURN-CODE
003200         MOVE 'Y' TO WS-CREQ-EOF-SW
003210     END-IF.
003220 700-EXIT.
003230     EXIT.
003240*
003250 750-LOAD-ACCOUNT-TABLE.
003260     MOVE 0 TO WS-ACCT-TABLE-MAX.
003270     PERFORM 760-READ-ACCOUNT THRU 760-EXIT.
003280 750-LOAD-LOOP.
003290     IF ACCT-EOF
003300         GO TO 750-EXIT
003310     END-IF.
003320     ADD +1 TO WS-ACCT-TABLE-MAX.
003330     SET AT-IDX TO WS-ACCT-TABLE-MAX.
003340     MOVE AC-ACCOUNT-NUMBER TO AT-ACCOUNT-NUMBER (AT-IDX).
003350     MOVE AC-ACCOUNT-TYPE   TO AT-ACCOUNT-TYPE (AT-IDX).
003360     MOVE AC-CURRENCY       TO AT-CURRENCY (AT-IDX).
003370     PERFORM 760-READ-ACCOUNT THRU 760-EXIT.
003380     GO TO 750-LOAD-LOOP.
003390 750-EXIT.
003400     EXIT.
003410*
003420 760-READ-ACCOUNT.
003430     READ ACCOUNT-MASTER
003440         AT END MOVE 'Y' TO WS-ACCT-STATUS.
003450     IF ACCT-FOUND OR ACCT-EOF
003460         CONTINUE
003470     ELSE
003480         DISPLAY 'ACCTFILE READ ERROR, STATUS = ' WS-ACCT-STATUS
003490         MOVE '10' TO WS-ACCT-STATUS
003500     END-IF.
003510 760-EXIT.
003520     EXIT.
003530*
003540 850-DISPLAY-RUN-TOTALS.
003550     DISPLAY 'CRDTORIG RUN TOTALS -'.
003560     DISPLAY '  REQUESTS READ        = ' NUM-REQUESTS-READ.
003570     DISPLAY '  REQUESTS APPROVED    = ' NUM-REQUESTS-APPROVED.
003580     DISPLAY '  SKIPPED - NO ACCOUNT = ' NUM-SKIPPED-NO-ACCOUNT.
003590     DISPLAY '  SKIPPED - BAD TYPE   = ' NUM-SKIPPED-BAD-TYPE.
003600     DISPLAY '  CREDITS WRITTEN      = ' NUM-CREDITS-WRITTEN.
003610 850-EXIT.
003620     EXIT.
003630*
003640 900-CLOSE-FILES.
003650     CLOSE CREDIT-REQUEST-IN ACCOUNT-MASTER CREDIT-OUT.
003660 900-EXIT.
003670     EXIT.
