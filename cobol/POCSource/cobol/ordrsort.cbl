000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATA PROCESSING DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  ORDRSORT
000150*
000160* AUTHOR :  D. W. STOUT
000170*
000180* CALLED SUBROUTINE - INSERTION-SORTS A SMALL WORKING SUBSET OF
000190* THE RESTING ORDER BOOK (ONE TICKER, ONE SIDE) BY LIMIT PRICE,
000200* ASCENDING OR DESCENDING ON THE CALLER'S DIRECTION FLAG.  USED
000210* BY ORDRMTCH TO WALK THE OPPOSITE BOOK BEST-PRICE-FIRST.
000220*
000230* SUBSETS PASSED IN ARE EXPECTED TO BE SMALL (ONE TICKER'S
000240* DEPTH ON ONE SIDE), SO INSERTION SORT IS ADEQUATE HERE THE
000250* SAME AS IT WAS FOR THE OLD COMMISSION TABLE SORT THIS ROUTINE
000260* WAS MODELED ON.
000270*
000280****************************************************************
000290*
000300* CHANGE LOG
000310* ----------
000320* 1990-06-14 DWS  ORIGINAL PROGRAM, LIFTED FROM THE COMMISSION
000330*                 TABLE SORT ROUTINE AND RE-TARGETED AT THE
000340*                 ORDER BOOK SUBSET LAYOUT.
000350* 1993-01-22 RFK  CHANGE REQUEST BK-0440: ADDED DESCENDING SORT
000360*                 DIRECTION FOR THE BUY-SIDE BOOK VIEW; ORIGINAL
000370*                 ROUTINE ONLY SORTED ASCENDING.
000380* 1999-03-08 LTM  Y2K REMEDIATION: NO DATE FIELDS ARE CARRIED BY
000390*                 THIS ROUTINE, REVIEWED AND CLEARED BY THE
000400*                 YEAR-2000 PROJECT OFFICE WITHOUT CHANGE.
000410* 2001-07-30 BRN  CHANGE REQUEST BK-0601: ADDED UPSI-0 TRACE
000420*                 SWITCH FOR USE WHEN CHASING SORT-ORDER DEFECTS
000430*                 REPORTED BY THE BLOCK DESK.
000440*
000450****************************************************************
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID. ORDRSORT.
000480 AUTHOR. D. W. STOUT.
000490 INSTALLATION. DATA PROCESSING DIVISION.
000500 DATE-WRITTEN. 06/14/90.
000510 DATE-COMPILED.
000520 SECURITY. NON-CONFIDENTIAL.
000530*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-370.
000570 OBJECT-COMPUTER. IBM-370.
000580 SPECIAL-NAMES.
000590     CLASS VALID-SORT-DIRECTION IS 'A', 'D'
000600     UPSI-0 ON STATUS IS TRACE-ON
000610     UPSI-0 OFF STATUS IS TRACE-OFF.
000620*
000630****************************************************************
000640 DATA DIVISION.
000650 WORKING-STORAGE SECTION.
000660****************************************************************
000670*
000680 01  WORK-VARIABLES.
000690     05  WS-MOVE-FROM              PIC S9(05) COMP VALUE +0.
000700     05  WS-INSERT-TO              PIC S9(05) COMP VALUE +0.
000710     05  WS-INSERT-BOOK-IDX        PIC S9(05) COMP VALUE +0.
000720     05  WS-INSERT-LIMIT           PIC S9(09)V9(04) COMP-3
000730         VALUE +0.
000740     05  WS-INSERT-LIMIT-R REDEFINES WS-INSERT-LIMIT.
000750         10  WS-INSERT-LIMIT-WHOLE PIC S9(09).
000760         10  WS-INSERT-LIMIT-FRAC PIC 9(04).
000770     05  FILLER                    PIC X(04).
000780*
000790 01  SAVE-AREA.
000800     05  WS-SAVE-LIMIT             PIC S9(09)V9(04) COMP-3
000810         VALUE +0.
000820     05  WS-SAVE-LIMIT-R REDEFINES WS-SAVE-LIMIT.
000830         10  WS-SAVE-LIMIT-WHOLE   PIC S9(09).
000840         10  WS-SAVE-LIMIT-FRAC    PIC 9(04).
000850     05  WS-ENTRY-COUNT-SAVE       PIC S9(08) COMP VALUE +0.
000860     05  WS-ENTRY-COUNT-R REDEFINES WS-ENTRY-COUNT-SAVE
000870             PIC X(04).
000880     05  FILLER                    PIC X(04).
000890*
000900 LINKAGE SECTION.
000910 01  LK-ENTRY-COUNT                PIC S9(08) COMP.
000920 01  LK-SORT-DIRECTION             PIC X(01).
000930     88  LK-SORT-ASCENDING         VALUE 'A'.
000940     88  LK-SORT-DESCENDING        VALUE 'D'.
000950 01  LK-SUBSET-TABLE.
000960     05  LK-SUBSET-ENTRY OCCURS 1 TO 9000 TIMES
000970             DEPENDING ON LK-ENTRY-COUNT
000980             INDEXED BY LK-IDX.
000990         10  LK-BOOK-IDX           PIC S9(05) COMP.
001000         10  LK-LIMIT              PIC S9(09)V9(04) COMP-3.
001010*
001020****************************************************************
001030 PROCEDURE DIVISION USING LK-ENTRY-COUNT, LK-SORT-DIRECTION,
001040     LK-SUBSET-TABLE.
001050****************************************************************
001060*
001070 000-MAIN-LINE.
001080     IF LK-SORT-DIRECTION IS NOT VALID-SORT-DIRECTION
001090         GOBACK
001100     END-IF.
001110     MOVE LK-ENTRY-COUNT TO WS-ENTRY-COUNT-SAVE.
001120     IF TRACE-ON
001130         PERFORM 900-TRACE-ENTRY-PARMS THRU 900-EXIT
001140     END-IF.
001150     IF LK-ENTRY-COUNT > 1
001160         PERFORM 100-INSERTION-SORT THRU 100-EXIT
001170             VARYING WS-MOVE-FROM FROM 2 BY 1
001180             UNTIL WS-MOVE-FROM > LK-ENTRY-COUNT
001190     END-IF.
001200     GOBACK.
001210*
001220 100-INSERTION-SORT.
001230     MOVE LK-BOOK-IDX (WS-MOVE-FROM) TO WS-INSERT-BOOK-IDX.
001240     MOVE LK-LIMIT (WS-MOVE-FROM)    TO WS-INSERT-LIMIT.
001250     IF TRACE-ON
001260         DISPLAY 'ORDRSORT INSERTING LIMIT = '
001270             WS-INSERT-LIMIT-WHOLE '.' WS-INSERT-LIMIT-FRAC
001280     END-IF.
001290     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
001300     IF LK-SORT-ASCENDING
001310         PERFORM 150-SHIFT-ONE-DOWN THRU 150-EXIT
001320             UNTIL WS-INSERT-TO <= 0
001330                OR LK-LIMIT (WS-INSERT-TO) <= WS-INSERT-LIMIT
001340     ELSE
001350         PERFORM 150-SHIFT-ONE-DOWN THRU 150-EXIT
001360             UNTIL WS-INSERT-TO <= 0
001370                OR LK-LIMIT (WS-INSERT-TO) >= WS-INSERT-LIMIT
001380     END-IF.
001390     MOVE WS-INSERT-BOOK-IDX TO LK-BOOK-IDX (WS-INSERT-TO + 1).
001400     MOVE WS-INSERT-LIMIT    TO LK-LIMIT (WS-INSERT-TO + 1).
001410 100-EXIT.
001420     EXIT.
001430*
001440 150-SHIFT-ONE-DOWN.
001450     MOVE LK-LIMIT (WS-INSERT-TO) TO WS-SAVE-LIMIT.
001460     IF TRACE-ON
001470         DISPLAY 'ORDRSORT SHIFTING LIMIT = '
001480             WS-SAVE-LIMIT-WHOLE '.' WS-SAVE-LIMIT-FRAC
001490     END-IF.
001500     MOVE LK-BOOK-IDX (WS-INSERT-TO)
001510         TO LK-BOOK-IDX (WS-INSERT-TO + 1).
001520     MOVE WS-SAVE-LIMIT TO LK-LIMIT (WS-INSERT-TO + 1).
001530     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
001540 150-EXIT.
001550     EXIT.
001560*
001570 900-TRACE-ENTRY-PARMS.
001580     DISPLAY 'ORDRSORT ENTRY COUNT RAW  = ' WS-ENTRY-COUNT-R.
001590     DISPLAY 'ORDRSORT SORT DIRECTION   = ' LK-SORT-DIRECTION.
001600 900-EXIT.
001610     EXIT.
