000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF DATA PROCESSING DIVISION
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:  ORDRVAL
000150*
000160* AUTHOR :  J. SAYLES
000170*
000180* CALLED SUBROUTINE - ESTIMATES THE CASH VALUE OF A PROSPECTIVE
000190* SECURITIES ORDER BEFORE IT IS EVER PLACED AGAINST THE BOOK.
000200* READ-ONLY -- NEVER UPDATES THE CALLER'S OPPOSITE-BOOK TABLE,
000210* NEVER SETTLES A BALANCE, NEVER WRITES A RECORD.  THE CALLER
000220* (ORDRMTCH) ALSO USES THIS ROUTINE'S QUANTITY-COVERED RESULT TO
000230* TEST ALL-OR-NONE FEASIBILITY BEFORE COMMITTING A REAL MATCH.
000240*
000250****************************************************************
000260*
000270* CHANGE LOG
000280* ----------
000290* 1994-05-02 JDS  ORIGINAL PROGRAM, BUILT OFF THE COST-ESTIMATE
000300*                 CALL PATTERN USED BY THE CLAIMS SYSTEM CALLED
000310*                 SUBROUTINES -- SAME LINKAGE-ONLY SHAPE, NEW
000320*                 SUBJECT MATTER.
000330* 1996-08-29 JQS  CHANGE REQUEST BK-0512: ADDED LK-QUANTITY-
000340*                 COVERED SO THE MATCHING ENGINE CAN REUSE THIS
000350*                 ROUTINE FOR AN ALL-OR-NONE FEASIBILITY CHECK
000360*                 INSTEAD OF ITS OWN DRY-RUN WALK.
000370* 1999-03-08 LTM  Y2K REMEDIATION: NO DATE FIELDS ARE CARRIED BY
000380*                 THIS ROUTINE, REVIEWED AND CLEARED BY THE
000390*                 YEAR-2000 PROJECT OFFICE WITHOUT CHANGE.
000400*
000410****************************************************************
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID. ORDRVAL.
000440 AUTHOR. J. SAYLES.
000450 INSTALLATION. DATA PROCESSING DIVISION.
000460 DATE-WRITTEN. 05/02/94.
000470 DATE-COMPILED.
000480 SECURITY. NON-CONFIDENTIAL.
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-370.
000530 OBJECT-COMPUTER. IBM-370.
000540 SPECIAL-NAMES.
000550     UPSI-0 ON STATUS IS TRACE-ON
000560     UPSI-0 OFF STATUS IS TRACE-OFF.
000570*
000580****************************************************************
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610****************************************************************
000620*
000630 01  WORK-VARIABLES.
000640     05  WS-REMAINING-QTY          PIC 9(09) COMP VALUE 0.
000650     05  WS-FILL-QTY               PIC 9(09) COMP VALUE 0.
000660     05  WS-OPP-IDX                PIC S9(05) COMP VALUE 0.
000670     05  FILLER                    PIC X(04).
000680*
000690 01  TRACE-FIELDS.
000700     05  WS-TRACE-VALUE            PIC S9(11)V9(02) COMP-3
000710             VALUE 0.
000720     05  WS-TRACE-VALUE-R REDEFINES WS-TRACE-VALUE.
000730         10  WS-TRACE-VALUE-WHOLE  PIC S9(11).
000740         10  WS-TRACE-VALUE-FRAC   PIC 9(02).
000750     05  WS-QTY-COVERED-SAVE       PIC 9(09) COMP VALUE 0.
000760     05  WS-QTY-COVERED-R REDEFINES WS-QTY-COVERED-SAVE
000770             PIC X(04).
000780     05  WS-OPP-IDX-SAVE           PIC S9(05) COMP VALUE 0.
000790     05  WS-OPP-IDX-R REDEFINES WS-OPP-IDX-SAVE PIC X(02).
000800     05  FILLER                    PIC X(04).
000810*
000820 LINKAGE SECTION.
000830 01  LK-CANDIDATE-ORDER.
000840     COPY ORDRREC.
000850 01  LK-OPPOSITE-COUNT             PIC S9(08) COMP.
000860 01  LK-OPPOSITE-TABLE.
000870     05  LK-OPP-ENTRY OCCURS 1 TO 9000 TIMES
000880             DEPENDING ON LK-OPPOSITE-COUNT
000890             INDEXED BY LK-OPP-IDX.
000900         10  LK-OPP-LIMIT          PIC S9(09)V9(04) COMP-3.
000910         10  LK-OPP-QUANTITY       PIC 9(09).
000920 01  LK-RESULT-FIELDS.
000930     05  LK-APPROX-VALUE           PIC S9(11)V9(02) COMP-3.
000940     05  LK-QUANTITY-COVERED       PIC 9(09).
000950     05  FILLER                    PIC X(04).
000960*
000970****************************************************************
000980 PROCEDURE DIVISION USING LK-CANDIDATE-ORDER, LK-OPPOSITE-COUNT,
000990     LK-OPPOSITE-TABLE, LK-RESULT-FIELDS.
001000****************************************************************
001010*
001020 000-MAIN-LINE.
001030     MOVE 0 TO LK-APPROX-VALUE.
001040     MOVE 0 TO LK-QUANTITY-COVERED.
001050     MOVE OR-QUANTITY TO WS-REMAINING-QTY.
001060     EVALUATE TRUE
001070         WHEN OR-TYPE-MARKET
001080             PERFORM 100-WALK-MARKET THRU 100-EXIT
001090         WHEN OR-TYPE-LIMIT
001100             PERFORM 200-WALK-LIMIT THRU 200-EXIT
001110         WHEN OR-TYPE-STOP
001120             PERFORM 300-VALUE-STOP-MARKUP THRU 300-EXIT
001130         WHEN OR-TYPE-STOP-LIMIT
001140             PERFORM 300-VALUE-STOP-MARKUP THRU 300-EXIT
001150     END-EVALUATE.
001160     IF TRACE-ON
001170         PERFORM 900-TRACE-RESULT THRU 900-EXIT
001180     END-IF.
001190     GOBACK.
001200*
001210 100-WALK-MARKET.
001220     PERFORM 110-CONSUME-ONE-LEVEL THRU 110-EXIT
001230         VARYING WS-OPP-IDX FROM 1 BY 1
001240         UNTIL WS-OPP-IDX > LK-OPPOSITE-COUNT
001250            OR WS-REMAINING-QTY = 0.
001260 100-EXIT.
001270     EXIT.
001280*
001290 110-CONSUME-ONE-LEVEL.
001300     IF LK-OPP-QUANTITY (WS-OPP-IDX) < WS-REMAINING-QTY
001310         MOVE LK-OPP-QUANTITY (WS-OPP-IDX) TO WS-FILL-QTY
001320     ELSE
001330         MOVE WS-REMAINING-QTY TO WS-FILL-QTY
001340     END-IF.
001350     COMPUTE LK-APPROX-VALUE ROUNDED = LK-APPROX-VALUE +
001360         (WS-FILL-QTY * LK-OPP-LIMIT (WS-OPP-IDX)).
001370     ADD WS-FILL-QTY TO LK-QUANTITY-COVERED.
001380     SUBTRACT WS-FILL-QTY FROM WS-REMAINING-QTY.
001390 110-EXIT.
001400     EXIT.
001410*
001420 200-WALK-LIMIT.
001430     IF OR-ACTION-BUY
001440         PERFORM 110-CONSUME-ONE-LEVEL THRU 110-EXIT
001450             VARYING WS-OPP-IDX FROM 1 BY 1
001460             UNTIL WS-OPP-IDX > LK-OPPOSITE-COUNT
001470                OR WS-REMAINING-QTY = 0
001480                OR LK-OPP-LIMIT (WS-OPP-IDX) >= OR-LIMIT
001490     ELSE
001500         PERFORM 110-CONSUME-ONE-LEVEL THRU 110-EXIT
001510             VARYING WS-OPP-IDX FROM 1 BY 1
001520             UNTIL WS-OPP-IDX > LK-OPPOSITE-COUNT
001530                OR WS-REMAINING-QTY = 0
001540                OR LK-OPP-LIMIT (WS-OPP-IDX) <= OR-LIMIT
001550     END-IF.
001560     IF WS-REMAINING-QTY > 0
001570         COMPUTE LK-APPROX-VALUE ROUNDED = LK-APPROX-VALUE +
001580             (WS-REMAINING-QTY * OR-LIMIT)
001590         MOVE 0 TO WS-REMAINING-QTY
001600     END-IF.
001610 200-EXIT.
001620     EXIT.
001630*
001640 300-VALUE-STOP-MARKUP.
001650     COMPUTE LK-APPROX-VALUE ROUNDED = OR-QUANTITY * OR-STOP
001660         * 1.02.
001670     MOVE OR-QUANTITY TO LK-QUANTITY-COVERED.
001680 300-EXIT.
001690     EXIT.
001700*
001710 900-TRACE-RESULT.
001720     MOVE LK-APPROX-VALUE       TO WS-TRACE-VALUE.
001730     MOVE LK-QUANTITY-COVERED   TO WS-QTY-COVERED-SAVE.
001740     DISPLAY 'ORDRVAL TICKER = ' OR-TICKER
001750         ' VALUE = ' WS-TRACE-VALUE-WHOLE '.' WS-TRACE-VALUE-FRAC.
001760     DISPLAY 'ORDRVAL QUANTITY COVERED RAW = ' WS-QTY-COVERED-R.
001770 900-EXIT.
001780     EXIT.
