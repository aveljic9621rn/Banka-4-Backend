000100*****************************************************************
000110* XFERREC.CPY
000120*
000130*   COPY MEMBER  = XFERREC
000140*   DESCRIPTION  = INTER-ACCOUNT FUNDS TRANSFER RECORD.  CAPTURED
000150*                  AS A RECORD LAYOUT ONLY -- NO TRANSFER BUSINESS
000160*                  RULE WAS FOUND AGAINST THIS SHAPE; XFERPOST
000170*                  MOVES ROWS OF THIS LAYOUT STRAIGHT THROUGH
000180*                  PENDING THE SETTLEMENT-RULES REQUIREMENT.
000190*
000200*   CHANGE LOG
000210*   ----------
000220*   1992-05-06 RFK  ORIGINAL MEMBER BUILT, TRANSFER FEED PH 1.
000230*****************************************************************
000240 01  XFERREC-REC.
000250     05  TR-SENDER-ACCOUNT         PIC 9(18).
000260     05  TR-RECEIVER-ACCOUNT       PIC 9(18).
000270     05  TR-AMOUNT                 PIC S9(11)V9(02) COMP-3.
000280     05  TR-REQUEST-TIME           PIC 9(18).
000290     05  TR-STATUS                 PIC X(12).
000300     05  TR-EXEC-TIME              PIC 9(18).
000310     05  FILLER                    PIC X(09).
