000100*****************************************************************
000110* ORDRREC.CPY
000120*
000130*   COPY MEMBER  = ORDRREC
000140*   DESCRIPTION  = SECURITIES ORDER RECORD - ONE ROW PER ORDER,
000150*                  WHETHER A NEWLY SUBMITTED (AGGRESSOR) ORDER
000160*                  OR A RESTING ROW IN THE ORDER BOOK.  SHARED BY
000170*                  ORDRMTCH, ORDRVAL AND ORDRSORT.
000180*
000190*   CHANGE LOG
000200*   ----------
000210*   1990-06-14 DWS  ORIGINAL MEMBER BUILT FOR BROKERAGE BATCH.
000220*   1993-01-22 RFK  ADDED OR-ALL-OR-NONE FLAG FOR BLOCK DESKS.
000230*   1999-03-08 LTM  Y2K: NO DATE FIELDS IN THIS MEMBER, REVIEWED
000240*                   AND CLEARED BY THE YEAR-2000 PROJECT OFFICE.
000250*****************************************************************
000260 01  ORDRREC-REC.
000270     05  OR-ORDER-ID               PIC 9(09).
000280     05  OR-USER-ID                PIC 9(09).
000290     05  OR-TICKER                 PIC X(10).
000300     05  OR-ACTION                 PIC X(04).
000310         88  OR-ACTION-BUY         VALUE 'BUY '.
000320         88  OR-ACTION-SELL        VALUE 'SELL'.
000330     05  OR-TYPE                   PIC X(16).
000340         88  OR-TYPE-MARKET        VALUE 'MARKET_ORDER    '.
000350         88  OR-TYPE-LIMIT         VALUE 'LIMIT_ORDER     '.
000360         88  OR-TYPE-STOP          VALUE 'STOP_ORDER      '.
000370         88  OR-TYPE-STOP-LIMIT    VALUE 'STOP_LIMIT_ORDER'.
000380     05  OR-QUANTITY               PIC 9(09).
000390     05  OR-LIMIT                  PIC S9(09)V9(04) COMP-3.
000400     05  OR-STOP                   PIC S9(09)V9(04) COMP-3.
000410     05  OR-ALL-OR-NONE            PIC X(01).
000420         88  OR-AON-YES            VALUE 'Y'.
000430         88  OR-AON-NO             VALUE 'N'.
000440     05  FILLER                    PIC X(08).
