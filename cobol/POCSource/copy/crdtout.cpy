000100*****************************************************************
000110* CRDTOUT.CPY
000120*
000130*   COPY MEMBER  = CRDTOUT
000140*   DESCRIPTION  = CREDIT RECORD - OUTPUT OF THE CREDIT
000150*                  ORIGINATION RUN (CRDTORIG).  ONE ROW WRITTEN
000160*                  FOR EVERY APPROVED REQUEST WHOSE ACCOUNT WAS
000170*                  FOUND AND RESOLVED TO A KNOWN ACCOUNT TYPE.
000180*
000190*   CHANGE LOG
000200*   ----------
000210*   1988-04-18 DWS  ORIGINAL MEMBER BUILT FOR LOAN SYSTEM PH 1.
000220*   1991-09-03 RFK  ADDED CONTRACT/MATURITY CCYY-MM-DD VIEWS.
000230*   1999-02-19 LTM  Y2K: DATE FIELDS CONFIRMED 4-DIGIT CENTURY,
000240*                   NO WINDOWING LOGIC NEEDED IN THIS MEMBER.
000250*****************************************************************
000260 01  CRDTOUT-REC.
000270     05  CD-CREDIT-REQUEST-ID        PIC 9(09).
000280     05  CD-AMOUNT                   PIC S9(11)V9(02) COMP-3.
000290     05  CD-BANK-ACCOUNT-NUMBER      PIC X(18).
000300     05  CD-TYPE                     PIC X(20).
000310     05  CD-LOAN-TERM                PIC 9(03).
000320     05  CD-CONTRACT-DATE            PIC 9(08).
000330     05  CD-CONTRACT-DATE-R REDEFINES CD-CONTRACT-DATE.
000340         10  CD-CONTRACT-CCYY        PIC 9(04).
000350         10  CD-CONTRACT-MM          PIC 9(02).
000360         10  CD-CONTRACT-DD          PIC 9(02).
000370     05  CD-LOAN-MATURITY-DATE       PIC 9(08).
000380     05  CD-MATURITY-DATE-R REDEFINES CD-LOAN-MATURITY-DATE.
000390         10  CD-MATURITY-CCYY        PIC 9(04).
000400         10  CD-MATURITY-MM          PIC 9(02).
000410         10  CD-MATURITY-DD          PIC 9(02).
000420     05  CD-PREPAYMENT               PIC S9(11)V9(02) COMP-3.
000430     05  CD-REMAINING-DEBT           PIC S9(11)V9(02) COMP-3.
000440     05  CD-CURRENCY                 PIC X(03).
000450     05  CD-INSTALLMENT-AMOUNT       PIC S9(11)V9(02) COMP-3.
000460     05  CD-NEXT-INSTALLMENT-DATE    PIC 9(08).
000470     05  CD-NOMINAL-INTEREST-RATE    PIC S9V9(04) COMP-3.
000480     05  CD-EFFECTIVE-INTEREST-RATE  PIC S9V9(04) COMP-3.
000490     05  FILLER                      PIC X(09).
