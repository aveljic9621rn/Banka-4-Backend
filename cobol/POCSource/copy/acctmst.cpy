000100*****************************************************************
000110* ACCTMST.CPY
000120*
000130*   COPY MEMBER  = ACCTMST
000140*   DESCRIPTION  = ACCOUNT MASTER RECORD - LOOKED UP BY ACCOUNT
000150*                  NUMBER DURING CREDIT ORIGINATION (CRDTORIG).
000160*                  SMALL ENOUGH TO HOLD ENTIRELY IN AT-TABLE AND
000170*                  SEARCHED RATHER THAN RE-READ PER REQUEST.
000180*
000190*   CHANGE LOG
000200*   ----------
000210*   1988-04-11 DWS  ORIGINAL MEMBER BUILT FOR LOAN SYSTEM PH 1.
000220*   1994-11-02 RFK  ADDED AC-ACCOUNT-NUMBER-R BRANCH/SEQ VIEW.
000230*****************************************************************
000240 01  ACCTMST-REC.
000250     05  AC-ACCOUNT-NUMBER         PIC X(18).
000260     05  AC-ACCOUNT-NUMBER-R REDEFINES AC-ACCOUNT-NUMBER.
000270         10  AC-BRANCH-CODE        PIC X(04).
000280         10  AC-ACCOUNT-SEQ        PIC X(14).
000290     05  AC-ACCOUNT-TYPE           PIC X(01).
000300         88  AC-TYPE-CURRENT       VALUE 'T'.
000310         88  AC-TYPE-FOREIGN       VALUE 'D'.
000320     05  AC-CURRENCY               PIC X(03).
000330     05  FILLER                    PIC X(18).
