000100*****************************************************************
000110* CRDTREQ.CPY
000120*
000130*   COPY MEMBER  = CRDTREQ
000140*   DESCRIPTION  = CREDIT REQUEST RECORD - INPUT TO THE CREDIT
000150*                  ORIGINATION RUN (CRDTORIG).  ONE ROW PER
000160*                  REQUEST SUBMITTED BY THE LOAN-ORIGINATION
000170*                  FRONT END; CR-STATUS IS SET BY THE UPSTREAM
000180*                  APPROVAL STEP BEFORE THIS FILE REACHES US.
000190*
000200*   CHANGE LOG
000210*   ----------
000220*   1988-04-11 DWS  ORIGINAL MEMBER BUILT FOR LOAN SYSTEM PH 1.
000230*   1991-09-03 RFK  ADDED CR-ACCT-NO-R BREAKOUT FOR BRANCH EDITS.
000240*   1999-02-19 LTM  Y2K: CR-STATUS WIDENED, NO DATE FIELDS HELD
000250*                   IN THIS MEMBER SO NO CENTURY WORK REQUIRED.
000260*****************************************************************
000270 01  CRDTREQ-REC.
000280     05  CR-ID                     PIC 9(09).
000290     05  CR-BANK-ACCOUNT-NUMBER    PIC X(18).
000300     05  CR-ACCT-NO-R REDEFINES CR-BANK-ACCOUNT-NUMBER.
000310         10  CR-ACCT-BRANCH        PIC X(04).
000320         10  CR-ACCT-SEQ           PIC X(14).
000330     05  CR-AMOUNT                 PIC S9(11)V9(02) COMP-3.
000340     05  CR-TYPE                   PIC X(20).
000350     05  CR-LOAN-TERM              PIC 9(03).
000360     05  CR-SALARY                 PIC S9(11)V9(02) COMP-3.
000370     05  CR-STATUS                 PIC X(12).
000380         88  CR-STAT-NOT-APPROVED  VALUE 'not_approved'.
000390         88  CR-STAT-APPROVED      VALUE 'approved    '.
000400         88  CR-STAT-DENIED        VALUE 'denied      '.
000410     05  FILLER                    PIC X(04).
